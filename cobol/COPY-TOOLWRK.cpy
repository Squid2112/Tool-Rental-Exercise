000100******************************************************************
000200*                                                                *
000300******      C O M P U W A R E   C O R P O R A T I O N       ******
000400*                                                                *
000500*  COPYLIB  COPY-TOOLWRK                                         *
000600*  TOOL-CHARGE-ENTRY IS THE IN-MEMORY LAYOUT OF ONE ROW OF THE    *
000700*  TOOL-CHARGE-MASTER FILE (ONE ROW PER RENTAL TOOL CODE).  THE   *
000800*  WEEKDAY / WEEKEND / HOLIDAY RATE TRIO IS ALSO CARRIED AS AN    *
000900*  OCCURS TABLE SO CWRTRATE CAN SELECT A RATE BY DAY-TYPE INDEX   *
001000*  INSTEAD OF A CHAIN OF IFS.                                    *
001100*                                                                *
001200*  A RATE FIELD OF ZERO MEANS THE TOOL IS NEVER CHARGED FOR THAT  *
001300*  DAY TYPE -- SEE CWRTRATE PARAGRAPH 1000-SELECT-CHARGE.         *
001400*                                                                *
001500******************************************************************
001600 01  TOOL-CHARGE-ENTRY.
001700     05  TC-TOOL-CODE              PIC X(04).
001800     05  TC-TOOL-TYPE              PIC X(15).
001900     05  TC-TOOL-BRAND             PIC X(15).
002000     05  TC-RATE-GROUP.
002100         10  TC-WEEKDAY-CHARGE     PIC S9(4)V99   COMP-3.
002200         10  TC-WEEKEND-CHARGE     PIC S9(4)V99   COMP-3.
002300         10  TC-HOLIDAY-CHARGE     PIC S9(4)V99   COMP-3.
002400     05  TC-RATE-TABLE REDEFINES TC-RATE-GROUP.
002500         10  TC-RATE-OCCURS        PIC S9(4)V99   COMP-3
002600                                   OCCURS 3 TIMES
002700                                   INDEXED BY TC-RATE-IX.
002800     05  FILLER                    PIC X(05).
