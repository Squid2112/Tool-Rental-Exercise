000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.       CWRTRATE.
000300 AUTHOR.           R J KOWALSKI.
000400 INSTALLATION.     COMPUWARE CORP - APPLICATION DEVELOPMENT.
000500 DATE-WRITTEN.     MARCH 1987.
000600 DATE-COMPILED.
000700 SECURITY.         COMPANY CONFIDENTIAL.  AUTHORIZED USE ONLY.
000800******************************************************************
000900*                                                                *
001000******      C O M P U W A R E   C O R P O R A T I O N       ******
001100*                                                                *
001200*  THIS CALLED PROGRAM IS PART OF THE TOOL RENTAL CHARGE BATCH.  *
001300*  GIVEN A TOOL'S WEEKDAY/WEEKEND/HOLIDAY CHARGE TRIO AND THE    *
001400*  DAY-TYPE CODE CWRTHOLD RETURNED FOR A CANDIDATE RENTAL DAY,   *
001500*  THIS PROGRAM PICKS THE RATE THAT APPLIES TO THAT DAY AND      *
001600*  SAYS WHETHER THE TOOL IS EVEN CHARGED FOR THAT DAY TYPE.      *
001700*                                                                *
001800*  A RATE OF ZERO MEANS THE TOOL IS NEVER CHARGED FOR THAT DAY   *
001900*  TYPE -- THE CALLER (CWRTCHGX) USES LK-CHARGE-APPLIES-SW TO    *
002000*  SKIP SUCH DAYS WHEN COUNTING CHARGEABLE DAYS AND WHEN         *
002100*  LOOKING FOR THE FIRST CHARGEABLE DAY OF THE RENTAL.           *
002200*                                                                *
002300* ============================================================= *
002400*                    MODIFICATION  LOG                          *
002500*                                                                *
002600*  DD/MM/YY  PROGRAMMER    TICKET    CHANGES                    *
002700*  ********  ************  ********  ***********************   *
002800*  03/22/87  R KOWALSKI    INITIAL   NEW PROGRAM - RATE PICK    *
002900*                                    AND APPLIES TEST FOR       *
003000*                                    CWRTCHGX.                  *
003100*  09/14/88  R KOWALSKI    CR-0118   NO CHANGE REQUIRED FOR     *
003200*                                    LABOR DAY -- HOLIDAY SLOT  *
003300*                                    ALREADY COVERS IT.         *
003400*  11/19/93  T HARMON      CR-0267   COMMENTS ONLY -- CLARIFIED *
003500*                                    ZERO-RATE APPLIES RULE.    *
003600*  02/09/99  D OYELARAN    Y2K-0041  YEAR 2000 READINESS -      *
003700*                                    REVIEWED, NO DATE FIELDS   *
003800*                                    IN THIS PROGRAM.           *
003900*  08/23/01  M PELLETIER   CR-0389   ADDED TRACE DISPLAY UNDER  *
004000*                                    UPSI-0 FOR BATCH SUPPORT.  *
004100* ============================================================= *
004200******************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     CLASS DAY-TYPE-CHARS IS "123"
004800     UPSI-0 ON STATUS IS DEBUG-TRACE-ON
004900            OFF STATUS IS DEBUG-TRACE-OFF.
005000 DATA DIVISION.
005100 WORKING-STORAGE SECTION.
005200***
005300***  WS-DAY-TYPE-WORK IS A LOCAL COPY OF THE INCOMING DAY-TYPE CODE,
005400***  VIEWED AS ALPHANUMERIC BY WS-DAY-TYPE-ALPHA SO 1000-SELECT-CHARGE
005500***  CAN SANITY-CHECK IT AGAINST CLASS DAY-TYPE-CHARS BEFORE USING IT
005600***  AS A TABLE SUBSCRIPT.
005700***
005800 01  WS-DAY-TYPE-WORK               PIC 9       VALUE 0.
005900 01  WS-DAY-TYPE-ALPHA REDEFINES WS-DAY-TYPE-WORK
006000                                    PIC X.
006100***
006200***  WS-TOOL-CODE-WORK SPLITS THE INCOMING TOOL CODE INTO ITS FAMILY
006300***  PREFIX AND SEQUENCE SUFFIX FOR THE UPSI-0 TRACE DISPLAY ONLY --
006400***  NOT USED FOR ANY PRICING DECISION.
006500***
006600 01  WS-TOOL-CODE-WORK               PIC X(04)   VALUE SPACES.
006700 01  WS-TOOL-CODE-SPLIT REDEFINES WS-TOOL-CODE-WORK.
006800     05  WS-TOOL-FAMILY              PIC X(02).
006900     05  WS-TOOL-SEQ                 PIC X(02).
007000 01  FILLER-WORK-AREA              PIC X(01)   VALUE SPACE.
007100***
007200***
007300***
007400 LINKAGE SECTION.
007500 01  LK-DAY-TYPE-CODE              PIC 9.
007600     88  LK-DAY-IS-WEEKDAY                     VALUE 1.
007700     88  LK-DAY-IS-WEEKEND                     VALUE 2.
007800     88  LK-DAY-IS-HOLIDAY                     VALUE 3.
007900 COPY COPY-TOOLWRK.
008000 01  LK-SELECTED-CHARGE             PIC S9(4)V99  COMP-3.
008100 01  LK-CHARGE-APPLIES-SW           PIC X.
008200     88  LK-CHARGE-APPLIES                      VALUE 'Y'.
008300     88  LK-CHARGE-DOES-NOT-APPLY               VALUE 'N'.
008400***
008500***
008600***
008700 PROCEDURE DIVISION USING LK-DAY-TYPE-CODE,
008800                          TOOL-CHARGE-ENTRY,
008900                          LK-SELECTED-CHARGE,
009000                          LK-CHARGE-APPLIES-SW.
009100 0000-MAINLINE.
009200     PERFORM 1000-SELECT-CHARGE.
009300     PERFORM 2000-TEST-CHARGE-APPLIES.
009400     IF DEBUG-TRACE-ON
009500         MOVE TC-TOOL-CODE TO WS-TOOL-CODE-WORK
009600         DISPLAY 'CWRTRATE - FAMILY ' WS-TOOL-FAMILY
009700                  ' SEQ ' WS-TOOL-SEQ
009800                  ' DAY-TYPE ' LK-DAY-TYPE-CODE
009900                  ' CHARGE '  LK-SELECTED-CHARGE
010000                  ' APPLIES ' LK-CHARGE-APPLIES-SW.
010100     GOBACK.
010200***
010300***  SELECT THE CHARGE AMOUNT FOR THE DAY TYPE CWRTHOLD FOUND.
010400***  TC-RATE-OCCURS IS THE WEEKDAY/WEEKEND/HOLIDAY TRIO
010500***  REDEFINED AS A 3-ELEMENT TABLE IN COPY-TOOLWRK, SO THE
010600***  DAY-TYPE CODE (1/2/3) DOUBLES DIRECTLY AS THE SUBSCRIPT.  THE
010700***  INCOMING CODE IS FIRST SANITY-CHECKED AGAINST DAY-TYPE-CHARS --
010800***  A CODE OUTSIDE 1-2-3 LEAVES THE CHARGE AT ZERO SO IT NEVER
010900***  APPLIES RATHER THAN SUBSCRIPTING OUT OF RANGE.
011000***
011100 1000-SELECT-CHARGE.
011200     MOVE 0 TO LK-SELECTED-CHARGE.
011300     MOVE LK-DAY-TYPE-CODE TO WS-DAY-TYPE-WORK.
011400     IF WS-DAY-TYPE-ALPHA IS DAY-TYPE-CHARS
011500         SET TC-RATE-IX TO LK-DAY-TYPE-CODE
011600         MOVE TC-RATE-OCCURS (TC-RATE-IX) TO LK-SELECTED-CHARGE.
011700***
011800***  A ZERO CHARGE MEANS THIS TOOL IS NEVER CHARGED FOR THIS
011900***  DAY TYPE -- THE RULE APPLIES TO WEEKDAY, WEEKEND AND
012000***  HOLIDAY ALIKE.
012100***
012200 2000-TEST-CHARGE-APPLIES.
012300     IF LK-SELECTED-CHARGE > 0
012400         MOVE 'Y' TO LK-CHARGE-APPLIES-SW
012500     ELSE
012600         MOVE 'N' TO LK-CHARGE-APPLIES-SW.
