000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.       CWRTHOLD.
000300 AUTHOR.           R J KOWALSKI.
000400 INSTALLATION.     COMPUWARE CORP - APPLICATION DEVELOPMENT.
000500 DATE-WRITTEN.     MARCH 1987.
000600 DATE-COMPILED.
000700 SECURITY.         COMPANY CONFIDENTIAL.  AUTHORIZED USE ONLY.
000800******************************************************************
000900*                                                                *
001000******      C O M P U W A R E   C O R P O R A T I O N       ******
001100*                                                                *
001200*  THIS CALLED PROGRAM IS PART OF THE TOOL RENTAL CHARGE BATCH.  *
001300*  IT IS THE SHOP'S ONE PLACE THAT KNOWS A CALENDAR -- GIVEN A   *
001400*  CCYYMMDD DATE IT WILL SAY WHETHER THE DATE IS A WEEKDAY, A    *
001500*  WEEKEND DAY OR ONE OF OUR TWO FIXED HOLIDAYS, AND IT WILL     *
001600*  ADVANCE A CCYYMMDD DATE FORWARD BY A GIVEN NUMBER OF DAYS.    *
001700*  CALLED BY CWRTCHGX ONCE PER CANDIDATE RENTAL DAY.             *
001800*                                                                *
001900*  REQUEST CODES (LK-REQUEST-CODE) --                            *
002000*      'C'  CLASSIFY LK-WORK-DATE, RETURN LK-DAY-TYPE-CODE       *
002100*      'A'  ADD LK-ADD-DAY-COUNT DAYS TO LK-WORK-DATE,           *
002200*           RETURN THE NEW DATE IN LK-RESULT-DATE                *
002300*                                                                *
002400*  THE TWO OBSERVED HOLIDAYS ARE FIXED FOR THIS PROGRAM --       *
002500*      INDEPENDENCE DAY (JULY 4TH, OBSERVED THE PRECEDING        *
002600*      FRIDAY WHEN JULY 4TH FALLS ON A SATURDAY, OR THE          *
002700*      FOLLOWING MONDAY WHEN IT FALLS ON A SUNDAY)               *
002800*      LABOR DAY (THE FIRST MONDAY IN SEPTEMBER)                 *
002900*  NO HOLIDAY FILE IS READ -- THE RULES ARE CODED BELOW.         *
003000*                                                                *
003100*  DAY-OF-WEEK IS FOUND WITH ZELLER'S CONGRUENCE SO WE DO NOT    *
003200*  NEED A DATE INTRINSIC -- SEE 1100-CALC-DAY-OF-WEEK.           *
003300*                                                                *
003400* ============================================================= *
003500*                    MODIFICATION  LOG                          *
003600*                                                                *
003700*  DD/MM/YY  PROGRAMMER    TICKET    CHANGES                    *
003800*  ********  ************  ********  ***********************   *
003900*  03/22/87  R KOWALSKI    INITIAL   NEW PROGRAM - CLASSIFY     *
004000*                                    DATE AND ADD-DAYS ENTRY    *
004100*  03/22/87  R KOWALSKI    INITIAL   POINTS FOR CWRTCHGX.       *
004200*  09/14/88  R KOWALSKI    CR-0118   ADDED LABOR DAY RULE.      *
004300*  07/01/91  T HARMON      CR-0204   FIXED JULY 4TH OBSERVED    *
004400*                                    FRIDAY/MONDAY SHIFT WHEN   *
004500*                                    HOLIDAY FALLS ON A WEEKEND.*
004600*  11/19/93  T HARMON      CR-0266   LEAP YEAR TEST WAS WRONG   *
004700*                                    FOR CENTURY YEARS -- SEE   *
004800*                                    2200-DAYS-IN-MONTH.        *
004900*  06/02/95  D OYELARAN    CR-0312   ADD-DAYS NOW HANDLES A     *
005000*                                    ZERO DAY COUNT WITHOUT     *
005100*                                    LOOPING.                   *
005200*  02/09/99  D OYELARAN    Y2K-0041  YEAR 2000 READINESS -      *
005300*                                    CONFIRMED CCYY WORK DATES  *
005400*                                    THROUGHOUT, NO 2-DIGIT     *
005500*                                    YEAR FIELDS REMAIN.        *
005600*  08/23/01  M PELLETIER   CR-0389   ADDED TRACE DISPLAY UNDER  *
005700*                                    UPSI-0 FOR BATCH SUPPORT.  *
005800* ============================================================= *
005900******************************************************************
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM
006400     CLASS DAY-TYPE-CHARS IS "123"
006500     UPSI-0 ON STATUS IS DEBUG-TRACE-ON
006600            OFF STATUS IS DEBUG-TRACE-OFF.
006700 DATA DIVISION.
006800 WORKING-STORAGE SECTION.
006900*********
007000*********  DAYS-IN-MONTH TABLE.  HOLDS THE NUMBER OF DAYS IN EACH
007100*********  CALENDAR MONTH (FEBRUARY CARRIES THE NON-LEAP VALUE AND
007200*********  IS BUMPED TO 29 AT 2200-DAYS-IN-MONTH WHEN LEAP.
007300*********  IS A LEAP YEAR).
007400*********
007500 01  DAYS-IN-MONTH-TABLE.
007600     05  FILLER                 PIC 9(4)    VALUE 0131.
007700     05  FILLER                 PIC 9(4)    VALUE 0228.
007800     05  FILLER                 PIC 9(4)    VALUE 0331.
007900     05  FILLER                 PIC 9(4)    VALUE 0430.
008000     05  FILLER                 PIC 9(4)    VALUE 0531.
008100     05  FILLER                 PIC 9(4)    VALUE 0630.
008200     05  FILLER                 PIC 9(4)    VALUE 0731.
008300     05  FILLER                 PIC 9(4)    VALUE 0831.
008400     05  FILLER                 PIC 9(4)    VALUE 0930.
008500     05  FILLER                 PIC 9(4)    VALUE 1031.
008600     05  FILLER                 PIC 9(4)    VALUE 1130.
008700     05  FILLER                 PIC 9(4)    VALUE 1231.
008800 01  DAYS-IN-MONTH-REDEFINED REDEFINES DAYS-IN-MONTH-TABLE.
008900     05  DIM-FIELDS OCCURS 12 TIMES INDEXED BY DIM-IX.
009000         10  DIM-MONTH          PIC 9(2).
009100         10  DIM-DAYS           PIC 9(2).
009200*********
009300*********  WORK FIELDS FOR ZELLER'S CONGRUENCE DAY-OF-WEEK CALC.
009400*********  WS-DOW-CODE FOLLOWS THE HOUSE CONVENTION -- 1 = SUNDAY
009500*********  THROUGH 7 = SATURDAY.
009600*********
009700 01  ZELLER-WORK-FIELDS.
009800     05  WS-Z-INPUT-CCYY        PIC 9(4)    COMP.
009900     05  WS-Z-INPUT-MM          PIC 9(2)    COMP.
010000     05  WS-Z-INPUT-DD          PIC 9(2)    COMP.
010100     05  WS-Z-MONTH             PIC 9(2)    COMP.
010200     05  WS-Z-YEAR              PIC 9(4)    COMP.
010300     05  WS-Z-CENTURY           PIC 9(2)    COMP.
010400     05  WS-Z-YR-OF-CENT        PIC 9(2)    COMP.
010500     05  WS-Z-TERM              PIC 9(4)    COMP.
010600     05  WS-Z-QUOTIENT          PIC 9(4)    COMP.
010700     05  WS-Z-REMAINDER         PIC 9(4)    COMP.
010800     05  WS-DOW-CODE            PIC 9       COMP.
010900         88  DOW-IS-SUNDAY                  VALUE 1.
011000         88  DOW-IS-MONDAY                  VALUE 2.
011100         88  DOW-IS-SATURDAY                VALUE 7.
011200*********
011300*********  WORK FIELDS FOR THE HOLIDAY TEST AND THE DAY-ADD LOOP.
011400*********
011500 01  HOLIDAY-WORK-FIELDS.
011600     05  WS-HOLIDAY-SW          PIC X       VALUE 'N'.
011700         88  WS-IS-HOLIDAY                  VALUE 'Y'.
011800         88  WS-NOT-HOLIDAY                 VALUE 'N'.
011900     05  WS-JULY-4-DOW          PIC 9       COMP.
012000     05  WS-MAX-DAY-THIS-MONTH  PIC 9(2)    COMP.
012100     05  WS-LEAP-REMAINDER      PIC 9(2)    COMP.
012200     05  WS-CENTURY-REMAINDER   PIC 9(2)    COMP.
012300     05  WS-CENTURY-YEARS       PIC 9(2)    COMP.
012400     05  WS-LEAP-SW             PIC X       VALUE 'N'.
012500         88  WS-IS-LEAP-YEAR                VALUE 'Y'.
012600     05  WS-ADD-DAY-INDEX       PIC S9(3)   COMP.
012700*********
012800*********
012900*********
013000 LINKAGE SECTION.
013100 01  LK-REQUEST-CODE            PIC X.
013200     88  LK-CLASSIFY-DATE                   VALUE 'C'.
013300     88  LK-ADD-DAYS                        VALUE 'A'.
013400 01  LK-WORK-DATE-CCYYMMDD      PIC 9(8).
013500 01  LK-WORK-DATE REDEFINES LK-WORK-DATE-CCYYMMDD.
013600     05  LK-WORK-CCYY           PIC 9(4).
013700     05  LK-WORK-MM             PIC 9(2).
013800     05  LK-WORK-DD             PIC 9(2).
013900 01  LK-ADD-DAY-COUNT           PIC S9(3)   COMP.
014000 01  LK-DAY-TYPE-CODE           PIC 9.
014100     88  LK-DAY-IS-WEEKDAY                  VALUE 1.
014200     88  LK-DAY-IS-WEEKEND                  VALUE 2.
014300     88  LK-DAY-IS-HOLIDAY                  VALUE 3.
014400 01  LK-RESULT-DATE-CCYYMMDD    PIC 9(8).
014500 01  LK-RESULT-DATE REDEFINES LK-RESULT-DATE-CCYYMMDD.
014600     05  LK-RESULT-CCYY         PIC 9(4).
014700     05  LK-RESULT-MM           PIC 9(2).
014800     05  LK-RESULT-DD           PIC 9(2).
014900*********
015000*********
015100*********
015200 PROCEDURE DIVISION USING LK-REQUEST-CODE,
015300                          LK-WORK-DATE-CCYYMMDD,
015400                          LK-ADD-DAY-COUNT,
015500                          LK-DAY-TYPE-CODE,
015600                          LK-RESULT-DATE-CCYYMMDD.
015700 0000-MAINLINE.
015800     IF LK-CLASSIFY-DATE
015900         PERFORM 1000-CLASSIFY-DATE
016000     ELSE
016100         PERFORM 2000-ADD-DAYS.
016200     GOBACK.
016300*********
016400*********  CLASSIFY LK-WORK-DATE AS A HOLIDAY, A WEEKEND DAY, OR A
016500*********  PLAIN WEEKDAY.  HOLIDAY STATUS IS TESTED FIRST SO A
016600*********  HOLIDAY THAT ALSO FALLS ON A SATURDAY OR SUNDAY IS
016700*********  REPORTED AS A HOLIDAY, NOT A WEEKEND DAY.
016800*********
016900 1000-CLASSIFY-DATE.
017000     MOVE LK-WORK-CCYY TO WS-Z-INPUT-CCYY.
017100     MOVE LK-WORK-MM   TO WS-Z-INPUT-MM.
017200     MOVE LK-WORK-DD   TO WS-Z-INPUT-DD.
017300     PERFORM 1100-CALC-DAY-OF-WEEK.
017400     PERFORM 1200-CHECK-HOLIDAY.
017500     IF WS-IS-HOLIDAY
017600         MOVE 3 TO LK-DAY-TYPE-CODE
017700     ELSE
017800         IF DOW-IS-SATURDAY OR DOW-IS-SUNDAY
017900             MOVE 2 TO LK-DAY-TYPE-CODE
018000         ELSE
018100             MOVE 1 TO LK-DAY-TYPE-CODE.
018200     IF DEBUG-TRACE-ON
018300         DISPLAY 'CWRTHOLD - DATE ' LK-WORK-DATE-CCYYMMDD
018400                  ' DAY-TYPE ' LK-DAY-TYPE-CODE.
018500*********
018600*********  ZELLER'S CONGRUENCE.  JAN/FEB TREATED AS MONTHS 13
018700*********  AND 14 OF THE PRECEDING YEAR.  WS-DOW-CODE IS
018800*********  RETURNED AS 1 = SUNDAY THROUGH 7 = SATURDAY.
018900*********
019000 1100-CALC-DAY-OF-WEEK.
019100     IF WS-Z-INPUT-MM < 3
019200         COMPUTE WS-Z-MONTH = WS-Z-INPUT-MM + 12
019300         COMPUTE WS-Z-YEAR  = WS-Z-INPUT-CCYY - 1
019400     ELSE
019500         MOVE WS-Z-INPUT-MM   TO WS-Z-MONTH
019600         MOVE WS-Z-INPUT-CCYY TO WS-Z-YEAR.
019700     DIVIDE WS-Z-YEAR BY 100
019800         GIVING WS-Z-CENTURY
019900         REMAINDER WS-Z-YR-OF-CENT.
020000     COMPUTE WS-Z-TERM =
020100             WS-Z-INPUT-DD
020200           + ((13 * (WS-Z-MONTH + 1)) / 5)
020300           + WS-Z-YR-OF-CENT
020400           + (WS-Z-YR-OF-CENT / 4)
020500           + (WS-Z-CENTURY / 4)
020600           + (5 * WS-Z-CENTURY).
020700     DIVIDE WS-Z-TERM BY 7 GIVING WS-Z-QUOTIENT
020800                           REMAINDER WS-Z-REMAINDER.
020900     IF WS-Z-REMAINDER = 0
021000         MOVE 7 TO WS-DOW-CODE
021100     ELSE
021200         MOVE WS-Z-REMAINDER TO WS-DOW-CODE.
021300*********
021400*********  HOLIDAY TEST -- INDEPENDENCE DAY OR LABOR DAY.
021500*********
021600 1200-CHECK-HOLIDAY.
021700     MOVE 'N' TO WS-HOLIDAY-SW.
021800     IF WS-Z-INPUT-MM = 07 AND WS-Z-INPUT-DD = 04
021900         MOVE 'Y' TO WS-HOLIDAY-SW
022000     ELSE
022100         IF WS-Z-INPUT-MM = 07 AND WS-Z-INPUT-DD = 03
022200             PERFORM 1300-CALC-JULY-4-DOW
022300             IF WS-JULY-4-DOW = 7
022400                 MOVE 'Y' TO WS-HOLIDAY-SW
022500         ELSE
022600             IF WS-Z-INPUT-MM = 07 AND WS-Z-INPUT-DD = 05
022700                 PERFORM 1300-CALC-JULY-4-DOW
022800                 IF WS-JULY-4-DOW = 1
022900                     MOVE 'Y' TO WS-HOLIDAY-SW
023000             ELSE
023100                 IF WS-Z-INPUT-MM = 09 AND WS-Z-INPUT-DD
023200                                            NOT GREATER THAN 7
023300                     IF DOW-IS-MONDAY
023400                         MOVE 'Y' TO WS-HOLIDAY-SW.
023500*********
023600*********  FIND THE DAY-OF-WEEK OF JULY 4TH FOR THE YEAR OF THE
023700*********  DATE CURRENTLY BEING CLASSIFIED.  USED ONLY WHEN THE
023800*********  DATE IN HAND IS JULY 3RD OR JULY 5TH.
023900*********
024000 1300-CALC-JULY-4-DOW.
024100     MOVE WS-Z-INPUT-DD TO WS-ADD-DAY-INDEX.
024200     MOVE 04 TO WS-Z-INPUT-DD.
024300     PERFORM 1100-CALC-DAY-OF-WEEK.
024400     MOVE WS-DOW-CODE TO WS-JULY-4-DOW.
024500     MOVE WS-ADD-DAY-INDEX TO WS-Z-INPUT-DD.
024600*********
024700*********  ADD LK-ADD-DAY-COUNT CALENDAR DAYS TO LK-WORK-DATE AND
024800*********  HAND BACK THE RESULT IN LK-RESULT-DATE.  ZERO IS
024900*********  VALID AND SIMPLY ECHOES THE WORK DATE BACK UNCHANGED.
025000*********
025100 2000-ADD-DAYS.
025200     MOVE LK-WORK-CCYY TO LK-RESULT-CCYY.
025300     MOVE LK-WORK-MM   TO LK-RESULT-MM.
025400     MOVE LK-WORK-DD   TO LK-RESULT-DD.
025500     IF LK-ADD-DAY-COUNT > 0
025600         PERFORM 2100-ADD-ONE-DAY
025700             LK-ADD-DAY-COUNT TIMES.
025800*********
025900*********  ROLL LK-RESULT-DATE FORWARD ONE CALENDAR DAY,
026000*********  INTO THE NEXT MONTH AND, WHEN NEEDED, THE NEXT YEAR.
026100*********
026200 2100-ADD-ONE-DAY.
026300     ADD 1 TO LK-RESULT-DD.
026400     PERFORM 2200-DAYS-IN-MONTH.
026500     IF LK-RESULT-DD > WS-MAX-DAY-THIS-MONTH
026600         MOVE 1 TO LK-RESULT-DD
026700         ADD 1 TO LK-RESULT-MM
026800         IF LK-RESULT-MM > 12
026900             MOVE 1 TO LK-RESULT-MM
027000             ADD 1 TO LK-RESULT-CCYY.
027100*********
027200*********  LOOK UP THE NUMBER OF DAYS IN LK-RESULT-MM, ADJUSTING
027300*********  FEBRUARY FOR A LEAP YEAR.
027400*********
027500 2200-DAYS-IN-MONTH.
027600     SET DIM-IX TO LK-RESULT-MM.
027700     MOVE DIM-DAYS (DIM-IX) TO WS-MAX-DAY-THIS-MONTH.
027800     IF LK-RESULT-MM = 2
027900         PERFORM 3000-CALC-LEAP-YEAR
028000         IF WS-IS-LEAP-YEAR
028100             MOVE 29 TO WS-MAX-DAY-THIS-MONTH.
028200*********
028300*********  LEAP YEAR TEST.  A YEAR IS A LEAP YEAR WHEN IT DIVIDES
028400*********  EVENLY BY 4, EXCEPT CENTURY YEARS, WHICH MUST ALSO
028500*********  DIVIDE EVENLY BY 400 TOO (CR-0266 -- 1900 AND LIKE
028600*********  CENTURY YEARS WERE MISCLASSIFIED BEFORE THIS FIX).
028700*********
028800 3000-CALC-LEAP-YEAR.
028900     MOVE 'N' TO WS-LEAP-SW.
029000     DIVIDE LK-RESULT-CCYY BY 4
029100         GIVING WS-CENTURY-YEARS
029200         REMAINDER WS-LEAP-REMAINDER.
029300     IF WS-LEAP-REMAINDER = 0
029400         MOVE 'Y' TO WS-LEAP-SW
029500         DIVIDE LK-RESULT-CCYY BY 100
029600             GIVING WS-CENTURY-YEARS
029700             REMAINDER WS-CENTURY-REMAINDER
029800         IF WS-CENTURY-REMAINDER = 0
029900             MOVE 'N' TO WS-LEAP-SW
030000             DIVIDE LK-RESULT-CCYY BY 400
030100                 GIVING WS-CENTURY-YEARS
030200                 REMAINDER WS-CENTURY-REMAINDER
030300             IF WS-CENTURY-REMAINDER = 0
030400                 MOVE 'Y' TO WS-LEAP-SW.
