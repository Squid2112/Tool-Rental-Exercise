000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.       CWRTCHGX.
000300 AUTHOR.           R J KOWALSKI.
000400 INSTALLATION.     COMPUWARE CORP - APPLICATION DEVELOPMENT.
000500 DATE-WRITTEN.     MARCH 1987.
000600 DATE-COMPILED.
000700 SECURITY.         COMPANY CONFIDENTIAL.  AUTHORIZED USE ONLY.
000800******************************************************************
000900*                                                                *
001000******      C O M P U W A R E   C O R P O R A T I O N       ******
001100*                                                                *
001200*  THIS PROGRAM IS THE TOOL RENTAL CHARGE BATCH DRIVER.          *
001300*                                                                *
001400*  INPUT FILE  - TOOL CHARGE RATE MASTER                        *
001500*              - STORED IN THE ECC SLCXCNTL FILE - TOOLCHG       *
001600*              - SHOPPING CART LINE ITEMS                        *
001700*              - STORED IN THE ECC SLCXCNTL FILE - CARTIN        *
001800*  OUTPUT FILE - RENTAL AGREEMENT REPORT                         *
001900*              - STORED IN THE ECC SLCXCNTL FILE - AGRRPT        *
002000*                                                                *
002100*  RUN JCL     - STORED IN THE ECC SLCXCNTL FILE - LAUNCHRX      *
002200*                                                                *
002300*  THE MASTER RATE FILE IS LOADED INTO AN IN-MEMORY TABLE AT     *
002400*  STARTUP.  EACH CART LINE IS THEN VALIDATED, MATCHED AGAINST   *
002500*  THE RATE TABLE, AND PRICED BY CALLING CWRTHOLD (HOLIDAY AND   *
002600*  DATE ARITHMETIC) AND CWRTRATE (CHARGE RATE SELECTION) ONE     *
002700*  CALENDAR DAY AT A TIME.  A DETAIL AGREEMENT IS PRINTED FOR    *
002800*  EACH LINE AND ALL LINES ARE HELD FOR A CONSOLIDATED AGREEMENT *
002900*  AND SUMMARY PRINTED AT END OF CART.                           *
003000*                                                                *
003100* ============================================================= *
003200*                    MODIFICATION  LOG                          *
003300*                                                                *
003400*  DD/MM/YY  PROGRAMMER    TICKET    CHANGES                    *
003500*  ********  ************  ********  ***********************   *
003600*  03/28/87  R KOWALSKI    INITIAL   NEW PROGRAM - RENTAL       *
003700*                                    CHARGE BATCH DRIVER.       *
003800*  09/14/88  R KOWALSKI    CR-0118   LABOR DAY RULE ADDED TO    *
003900*                                    HOLIDAY CLASSIFICATION     *
004000*                                    VIA CWRTHOLD.              *
004100*  07/01/91  T HARMON      CR-0204   CORRECTED FIRST-CHARGE-DAY *
004200*                                    SEARCH TO SKIP ALL HOLIDAY *
004300*                                    DATES REGARDLESS OF RATE.  *
004400*  11/19/93  T HARMON      CR-0267   WIDENED AGREEMENT HOLD     *
004500*                                    TABLE TO 50 CART LINES.    *
004600*  06/02/95  D OYELARAN    CR-0312   FIXED ZERO CHARGE-DAY      *
004700*                                    EDGE CASE ON SINGLE-DAY    *
004800*                                    RENTALS.                   *
004900*  02/09/99  D OYELARAN    Y2K-0041  YEAR 2000 READINESS -      *
005000*                                    CONVERTED ALL DATE FIELDS  *
005100*                                    TO CCYYMMDD, VERIFIED      *
005200*                                    AGAINST CWRTHOLD.          *
005300*  08/23/01  M PELLETIER   CR-0389   ADDED TRACE DISPLAY UNDER  *
005400*                                    UPSI-0 FOR BATCH SUPPORT.  *
005420*  03/11/02  T HARMON      CR-0415   TOOL-CHARGE-RECORD-IN WAS  *
005430*                                    43 BYTES -- SHORT OF THE   *
005440*                                    51-BYTE PACKED MASTER ROW, *
005450*                                    SO READ...INTO WAS SPACING *
005460*                                    OUT TC-HOLIDAY-CHARGE ON   *
005470*                                    EVERY TOOL.  WIDENED TO    *
005480*                                    51.  ALSO WIDENED THE      *
005490*                                    SUMMARY MONEY PICTURE TO   *
005491*                                    7 INTEGER DIGITS -- TOTALS *
005492*                                    OVER $1,000,000 WERE       *
005493*                                    PRINTING WITH THE LEAD     *
005494*                                    DIGIT CHOPPED OFF.         *
005500* ============================================================= *
005600******************************************************************
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM
006100     CLASS DAY-TYPE-CHARS IS "123"
006200     UPSI-0 ON STATUS IS DEBUG-TRACE-ON
006300            OFF STATUS IS DEBUG-TRACE-OFF.
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT TOOL-CHARGE-FILE    ASSIGN TO TOOLCHG.
006700     SELECT CART-LINE-FILE      ASSIGN TO CARTIN.
006800     SELECT AGREEMENT-REPORT-FILE ASSIGN TO AGRRPT.
006900 DATA DIVISION.
007000 FILE SECTION.
007100 FD  TOOL-CHARGE-FILE
007200     LABEL RECORDS ARE STANDARD
007300     BLOCK CONTAINS 0 RECORDS
007400     RECORDING MODE IS F.
007410*    RECORD IS 51 BYTES WIDE, NOT THE 43 DISPLAY POSITIONS THE
007420*    FIELD LIST ADDS UP TO -- THE THREE RATE FIELDS ARE PACKED
007430*    COMP-3 ON THE MASTER (4 BYTES EACH, NOT 3), PER THE EXTRACT
007440*    JOB THAT BUILDS TOOLCHG.  MUST MATCH TOOL-CHARGE-ENTRY
007450*    (COPY-TOOLWRK) BYTE FOR BYTE OR READ...INTO SHORTS THE
007460*    GROUP MOVE AND SPACES OUT TC-HOLIDAY-CHARGE ON EVERY ROW.
007500 01  TOOL-CHARGE-RECORD-IN       PIC X(51).
007600 FD  CART-LINE-FILE
007700     LABEL RECORDS ARE STANDARD
007800     BLOCK CONTAINS 0 RECORDS
007900     RECORDING MODE IS F.
008000 01  CART-LINE-RECORD-IN         PIC X(51).
008100 FD  AGREEMENT-REPORT-FILE
008200     LABEL RECORDS ARE STANDARD
008300     BLOCK CONTAINS 0 RECORDS
008400     RECORDING MODE IS F.
008500 01  AGREEMENT-REPORT-RECORD     PIC X(80).
008600 WORKING-STORAGE SECTION.
008700 01  SWITCHES.
008800     05  EOF-MASTER-SW          PIC X        VALUE 'N'.
008900         88  END-OF-MASTER-FILE              VALUE 'Y'.
009000     05  EOF-CART-SW            PIC X        VALUE 'N'.
009100         88  END-OF-CART-FILE                VALUE 'Y'.
009200     05  WS-TOOL-FOUND-SW       PIC X        VALUE 'N'.
009300         88  WS-TOOL-FOUND                   VALUE 'Y'.
009400     05  WS-LINE-VALID-SW       PIC X        VALUE 'Y'.
009500         88  WS-LINE-IS-VALID                VALUE 'Y'.
009600         88  WS-LINE-IS-INVALID              VALUE 'N'.
009700     05  WS-FOUND-DAY-SW        PIC X        VALUE 'N'.
009800         88  WS-FOUND-CHARGEABLE-DAY          VALUE 'Y'.
009900     05  WS-CHARGE-APPLIES-SW   PIC X        VALUE 'N'.
010000         88  WS-CHARGE-APPLIES               VALUE 'Y'.
010100         88  WS-CHARGE-NOT-APPLY              VALUE 'N'.
010200     05  FILLER                  PIC X(01).
010300 01  COUNTERS.
010400     05  WS-PAGE-COUNT           PIC 9(3)     COMP  VALUE 1.
010500     05  WS-TOOL-COUNT           PIC 9(3)     COMP  VALUE 0.
010600     05  WS-CART-RECS-READ       PIC 9(5)     COMP  VALUE 0.
010700     05  WS-AGREEMENT-COUNT      PIC 9(3)     COMP  VALUE 0.
010800     05  WS-AGREEMENT-NUMBER     PIC 9(3)     COMP  VALUE 0.
010900     05  WS-CHARGE-DAYS          PIC 9(3)     COMP  VALUE 0.
011000     05  WS-ADD-DAY-COUNT        PIC S9(3)    COMP  VALUE 0.
011100     05  WS-ZERO-DAYS            PIC S9(3)    COMP  VALUE 0.
011200     05  FILLER                  PIC X(01).
011300*
011400*    TOOL RATE MASTER TABLE, LOADED ONCE AT STARTUP AND HELD
011500*    FOR THE DURATION OF THE RUN.  LOOKUP IS A SEQUENTIAL SCAN
011600*    BY TOOL CODE -- THE MASTER IS SMALL AND NOT WORTH SORTING.
011700*
011800 01  WS-TOOL-MASTER-TABLE.
011900     05  WS-TOOL-TABLE-ENTRY     OCCURS 200 TIMES
012000                                 INDEXED BY WS-TOOL-IX.
012100         10  WS-TBL-TOOL-CODE     PIC X(04).
012200         10  WS-TBL-TOOL-TYPE     PIC X(15).
012300         10  WS-TBL-TOOL-BRAND    PIC X(15).
012400         10  WS-TBL-WEEKDAY-CHG   PIC S9(4)V99   COMP-3.
012500         10  WS-TBL-WEEKEND-CHG   PIC S9(4)V99   COMP-3.
012600         10  WS-TBL-HOLIDAY-CHG   PIC S9(4)V99   COMP-3.
012700         10  FILLER               PIC X(05).
012800*
012900*    ONE ENTRY OF TOOL-CHARGE-ENTRY (COPY-TOOLWRK) IS USED AS
013000*    THE READ-INTO AREA DURING TABLE LOAD, AND AGAIN AS THE
013100*    LINKAGE PARAMETER PASSED TO CWRTRATE FOR THE TOOL CURRENTLY
013200*    BEING PRICED.
013300*
013400 COPY COPY-TOOLWRK.
013500*
013600*    ONE ENTRY OF CART-LINE-RECORD (COPY-CARTLN) IS USED AS THE
013700*    READ-INTO AREA FOR EACH SHOPPING CART LINE.
013800*
013900 COPY COPY-CARTLN.
014000*
014100*    DATE WORK FIELDS PASSED TO AND RETURNED FROM CWRTHOLD.
014200*    WS-CANDIDATE-DATE-CCYYMMDD IS ADVANCED ONE DAY AT A TIME
014300*    WHILE SEARCHING FOR THE FIRST CHARGEABLE DAY AND WHILE
014400*    COUNTING CHARGE DAYS.  DATES ARE COMPARED AS PLAIN CCYYMMDD
014500*    NUMBERS SINCE THAT ORDERING IS ALREADY CHRONOLOGICAL.
014600*
014700 01  DATE-WORK-FIELDS.
014800     05  WS-REQUEST-CODE          PIC X.
014900         88  WS-CLASSIFY-DATE                  VALUE 'C'.
015000         88  WS-ADD-DAYS                        VALUE 'A'.
015100     05  WS-CHECKOUT-DATE-CCYYMMDD    PIC 9(8).
015200     05  WS-DUE-DATE-CCYYMMDD         PIC 9(8).
015300     05  WS-DISPLAY-DUE-DATE-CCYYMMDD PIC 9(8).
015400     05  WS-CANDIDATE-DATE-CCYYMMDD   PIC 9(8).
015500     05  WS-RESULT-DATE-CCYYMMDD      PIC 9(8).
015600     05  WS-DAY-TYPE-CODE             PIC 9.
015700         88  WS-DAY-IS-WEEKDAY                  VALUE 1.
015800         88  WS-DAY-IS-WEEKEND                  VALUE 2.
015900         88  WS-DAY-IS-HOLIDAY                   VALUE 3.
016000     05  WS-SELECTED-CHARGE           PIC S9(4)V99  COMP-3.
016100     05  FILLER                       PIC X(04).
016200*
016300*    WORK FIELDS USED TO FORMAT A CCYYMMDD DATE AS MM/DD/YY FOR
016400*    PRINTING.  WS-PRINT-CCYY-SPLIT PULLS THE CENTURY OFF THE
016500*    CENTURY-PLUS-YEAR FIELD SO ONLY THE YEAR-OF-CENTURY PRINTS.
016600*
016700 01  WS-PRINT-DATE-CCYYMMDD      PIC 9(8).
016800 01  WS-PRINT-DATE-SPLIT REDEFINES WS-PRINT-DATE-CCYYMMDD.
016900     05  WS-PRINT-CCYY            PIC 9(4).
017000     05  WS-PRINT-MM              PIC 9(2).
017100     05  WS-PRINT-DD              PIC 9(2).
017200 01  WS-PRINT-CCYY-SPLIT REDEFINES WS-PRINT-CCYY.
017300     05  WS-PRINT-CC              PIC 9(2).
017400     05  WS-PRINT-YY              PIC 9(2).
017500 01  WS-MMDDYY-LINE.
017600     05  WS-MMDDYY-MM             PIC 99.
017700     05  FILLER                   PIC X       VALUE '/'.
017800     05  WS-MMDDYY-DD             PIC 99.
017900     05  FILLER                   PIC X       VALUE '/'.
018000     05  WS-MMDDYY-YY             PIC 99.
018100*
018200*    COMPUTED CHARGE FIELDS FOR THE CART LINE CURRENTLY BEING
018300*    PRICED.  THESE FEED BOTH THE DETAIL PRINT AND THE HOLD
018400*    TABLE ENTRY STORED FOR THE CONSOLIDATED REPORT.
018500*
018600 01  CHARGE-FIELDS.
018700     05  WS-DAILY-RENTAL-CHARGE      PIC S9(4)V99  COMP-3.
018800     05  WS-PRE-DISCOUNT-CHARGE      PIC S9(6)V99  COMP-3.
018900     05  WS-DISCOUNT-AMOUNT          PIC S9(6)V99  COMP-3.
019000     05  WS-FINAL-CHARGE             PIC S9(6)V99  COMP-3.
019100     05  FILLER                      PIC X(05).
019200*
019300*    RUN TOTALS -- ONE FINAL CONTROL BREAK AT END OF CART, NO
019400*    INTERMEDIATE GROUPS.  WS-TOTAL-TABLE REDEFINES THE THREE
019500*    ACCUMULATORS AS A 3-ELEMENT TABLE SO 9200-INIT CAN ZERO
019600*    THEM IN A LOOP THE SAME WAY THE RATE TABLE IS ZEROED.
019700*
019800 01  WS-TOTAL-FIELDS.
019900     05  WS-TOTAL-PRE-DISCOUNT-CHG   PIC S9(7)V99  COMP-3.
020000     05  WS-TOTAL-DISCOUNT-AMOUNT    PIC S9(7)V99  COMP-3.
020100     05  WS-TOTAL-FINAL-CHARGE       PIC S9(7)V99  COMP-3.
020200 01  WS-TOTAL-TABLE REDEFINES WS-TOTAL-FIELDS.
020300     05  WS-TOTAL-OCCURS             PIC S9(7)V99  COMP-3
020400                                     OCCURS 3 TIMES
020500                                     INDEXED BY WS-TOTAL-IX.
020600*
020700*    HOLD TABLE -- EVERY CART LINE'S COMPUTED AGREEMENT IS
020800*    STORED HERE SO THE CONSOLIDATED REPORT CAN REPRINT EVERY
020900*    DETAIL BLOCK PLUS THE SUMMARY AT END OF CART.  A SECOND
021000*    OCCURS TABLE KEPT JUST FOR THE RECAP, SAME AS OTHER SHOPS.
021100*
021200 01  WS-AGREEMENT-HOLD-TABLE.
021300     05  WS-AGR-ENTRY  OCCURS 50 TIMES
021400                       INDEXED BY AGR-IX.
021500         10  WS-AGR-NUMBER          PIC 9(3).
021600         10  WS-AGR-TOOL-CODE       PIC X(04).
021700         10  WS-AGR-TOOL-TYPE       PIC X(15).
021800         10  WS-AGR-TOOL-BRAND      PIC X(15).
021900         10  WS-AGR-RENTAL-DAYS     PIC 9(03).
022000         10  WS-AGR-CHECKOUT-DATE   PIC 9(08).
022100         10  WS-AGR-DUE-DATE        PIC 9(08).
022200         10  WS-AGR-DAILY-CHARGE    PIC S9(4)V99  COMP-3.
022300         10  WS-AGR-QUANTITY        PIC 9(03).
022400         10  WS-AGR-CHARGE-DAYS     PIC 9(03).
022500         10  WS-AGR-PRE-DISC-CHG    PIC S9(6)V99  COMP-3.
022600         10  WS-AGR-DISCOUNT-PCT    PIC 9(03).
022700         10  WS-AGR-DISCOUNT-AMT    PIC S9(6)V99  COMP-3.
022800         10  WS-AGR-FINAL-CHARGE    PIC S9(6)V99  COMP-3.
022900         10  FILLER                 PIC X(05).
023000*
023100*    CONSTANT RULE/BANNER LINES FOR THE AGREEMENT REPORT.
023200*
023300 01  WS-TOOL-HDR-LINE  PIC X(38)
023400     VALUE '---------- Tool Information ----------'.
023500 01  WS-CHG-HDR-LINE   PIC X(38)
023600     VALUE '------------ Charges -----------------'.
023700 01  WS-DASH-LINE      PIC X(38)
023800     VALUE '--------------------------------------'.
023900 01  WS-STAR-LINE      PIC X(38)
024000     VALUE '**************************************'.
024100 01  WS-SUMMARY-HDR-LINE   PIC X(37)
024200     VALUE '============== Summary =============='.
024300 01  WS-BLANK-LINE         PIC X(80)   VALUE SPACES.
024400*
024500*    VARIABLE REPORT LINE TEMPLATES, REUSED FOR EVERY DETAIL
024600*    LINE OF EVERY AGREEMENT PRINTED -- ONE MOVE OF A LITERAL
024700*    LABEL AND ONE MOVE OF THE VALUE PER LINE, THEN WRITE.
024800*
024900 01  WS-BANNER-LINE.
025000     05  FILLER                  PIC X(11)  VALUE '********** '.
025100     05  FILLER              PIC X(17)  VALUE 'Rental Agreement '.
025200     05  WS-BNR-NUMBER           PIC ZZ9.
025300     05  FILLER                  PIC X(1)   VALUE SPACE.
025400     05  FILLER                  PIC X(10)  VALUE '**********'.
025500 01  WS-LABEL-LINE.
025600     05  WS-LBL-TEXT             PIC X(42).
025700     05  WS-LBL-VALUE            PIC X(15).
025800     05  WS-LBL-SUFFIX           PIC X(03).
025900     05  FILLER                  PIC X(20).
025950*    WS-MNY-VALUE CARRIES 7 INTEGER DIGITS, NOT 6 -- THE RUN
025960*    TOTALS IN 5100-PRINT-SUMMARY ARE S9(7)V99 AND A CART BIG
025970*    ENOUGH TO CROSS $1,000,000 WAS GETTING ITS LEAD DIGIT
025980*    CHOPPED OFF.  THE SIX-DIGIT LINE-LEVEL AMOUNTS STILL PRINT
025990*    FINE HERE -- THE EXTRA HIGH-ORDER Z JUST STAYS BLANK.
026000 01  WS-MONEY-LINE.
026100     05  WS-MNY-TEXT             PIC X(34).
026200     05  FILLER                  PIC X(01)  VALUE '$'.
026300     05  WS-MNY-VALUE            PIC Z,ZZZ,ZZ9.99.
026400     05  WS-MNY-SUFFIX           PIC X(04).
026500     05  FILLER                  PIC X(29).
026600******************************************************************
026700*    PARM IS AN OPTIONAL FIELD, UNUSED BY THIS BATCH RUN.  IT IS
026800*    KEPT FOR UPWARD COMPATIBILITY WITH THE LAUNCHRX JCL, WHICH
026900*    CARRIES A PARMINFO FIELD FOR EVERY COMPUWARE BATCH STEP.
027000******************************************************************
027100 LINKAGE SECTION.
027200 01  PARMINFO.
027300     03  PARM-LTH             PIC S9(4) COMP.
027400     03  PARM-DATA             PIC X(5).
027500     03  FILLER                PIC X.
027600 PROCEDURE DIVISION USING PARMINFO.
027700 0000-MAINLINE.
027800     PERFORM 9000-OPEN.
027900     PERFORM 9200-INIT.
028000     PERFORM 1500-LOAD-TOOL-TABLE.
028100     PERFORM 8100-READ-CART-LINE THRU 8100-EXIT.
028200     PERFORM 2000-PROCESS-CART-LINE
028300           UNTIL END-OF-CART-FILE.
028400     PERFORM 5000-PRINT-CONSOLIDATED.
028500     PERFORM 9900-CLOSE.
028600     GOBACK.
028700*
028800*    LOAD THE TOOL CHARGE RATE MASTER INTO WS-TOOL-MASTER-TABLE.
028900*    THE MASTER IS SMALL, SO A PLAIN SEQUENTIAL LOAD AND LATER
029000*    A LINEAR SCAN ARE ALL THIS PROGRAM NEEDS -- NO SORT.
029100*
029200 1500-LOAD-TOOL-TABLE.
029300     SET WS-TOOL-IX TO 1.
029400     PERFORM 8000-READ-TOOL-MASTER THRU 8000-EXIT.
029500     PERFORM 1600-STORE-TOOL-ENTRY
029600           UNTIL END-OF-MASTER-FILE.
029700 1600-STORE-TOOL-ENTRY.
029800     MOVE TC-TOOL-CODE     TO WS-TBL-TOOL-CODE   (WS-TOOL-IX).
029900     MOVE TC-TOOL-TYPE     TO WS-TBL-TOOL-TYPE   (WS-TOOL-IX).
030000     MOVE TC-TOOL-BRAND    TO WS-TBL-TOOL-BRAND  (WS-TOOL-IX).
030100     MOVE TC-WEEKDAY-CHARGE TO WS-TBL-WEEKDAY-CHG (WS-TOOL-IX).
030200     MOVE TC-WEEKEND-CHARGE TO WS-TBL-WEEKEND-CHG (WS-TOOL-IX).
030300     MOVE TC-HOLIDAY-CHARGE TO WS-TBL-HOLIDAY-CHG (WS-TOOL-IX).
030400     ADD 1 TO WS-TOOL-COUNT.
030500     SET WS-TOOL-IX UP BY 1.
030600     PERFORM 8000-READ-TOOL-MASTER THRU 8000-EXIT.
030700*
030800*    VALIDATE, PRICE, AND PRINT ONE CART LINE.  A LINE THAT
030900*    FAILS VALIDATION OR WHOSE TOOL CODE IS NOT ON THE MASTER
031000*    IS REJECTED -- AN ERROR LINE IS WRITTEN AND THE LINE IS
031100*    NOT PRICED.
031200*
031300 2000-PROCESS-CART-LINE.
031400     PERFORM 2100-VALIDATE-CART-LINE THRU 2100-EXIT.
031500     IF WS-LINE-IS-VALID
031600         PERFORM 2200-FIND-TOOL-ENTRY THRU 2200-EXIT
031700         IF WS-TOOL-FOUND
031800             PERFORM 3000-BUILD-AGREEMENT
031900             ADD 1 TO WS-AGREEMENT-NUMBER
032000             PERFORM 4000-PRINT-DETAIL-AGREEMENT
032100             PERFORM 2300-STORE-AGREEMENT-HOLD
032200         ELSE
032300             MOVE 'Charge rule not found for tool code:' TO
032400                                                WS-LBL-TEXT
032500             PERFORM 2900-WRITE-ERROR-LINE.
032600     PERFORM 8100-READ-CART-LINE THRU 8100-EXIT.
032700*
032800*    RENTAL-DAYS MUST BE 1 OR GREATER AND DISCOUNT-PCT MUST BE
032900*    0 THROUGH 100.  GO TO 2100-EXIT SHORT-CIRCUITS THE REST OF
033000*    THE CHECKS ONCE ONE OF THEM FAILS -- ONLY THE FIRST ERROR
033100*    ON A LINE IS REPORTED.
033200*
033300 2100-VALIDATE-CART-LINE.
033400     MOVE 'Y' TO WS-LINE-VALID-SW.
033500     IF LINE-RENTAL-DAYS < 1
033600         MOVE 'N' TO WS-LINE-VALID-SW
033700         MOVE 'Invalid rental days - must be 1 or greater' TO
033800                                            WS-LBL-TEXT
033900         PERFORM 2900-WRITE-ERROR-LINE
034000         GO TO 2100-EXIT.
034100     IF LINE-DISCOUNT-PCT > 100
034200         MOVE 'N' TO WS-LINE-VALID-SW
034300         MOVE 'Invalid discount pct - must be 0 thru 100' TO
034400                                            WS-LBL-TEXT
034500         PERFORM 2900-WRITE-ERROR-LINE
034600         GO TO 2100-EXIT.
034700 2100-EXIT.
034800     EXIT.
034900*
035000*    LINEAR SCAN OF THE TOOL MASTER TABLE BY TOOL CODE.  WHEN
035100*    FOUND, THE TOOL'S RATE TRIO IS COPIED INTO TOOL-CHARGE-
035200*    ENTRY (COPY-TOOLWRK), WHICH IS THE LINKAGE PARAMETER PASSED
035300*    TO CWRTRATE FOR EVERY CANDIDATE DAY OF THIS LINE.
035400*
035500 2200-FIND-TOOL-ENTRY.
035600     MOVE 'N' TO WS-TOOL-FOUND-SW.
035700     SET WS-TOOL-IX TO 1.
035800     PERFORM 2210-SCAN-TOOL-TABLE
035900           UNTIL WS-TOOL-IX > WS-TOOL-COUNT
036000              OR WS-TOOL-FOUND.
036100 2210-SCAN-TOOL-TABLE.
036200     IF LINE-TOOL-CODE = WS-TBL-TOOL-CODE (WS-TOOL-IX)
036300         MOVE 'Y' TO WS-TOOL-FOUND-SW
036400         MOVE WS-TBL-TOOL-CODE   (WS-TOOL-IX) TO TC-TOOL-CODE
036500         MOVE WS-TBL-TOOL-TYPE   (WS-TOOL-IX) TO TC-TOOL-TYPE
036600         MOVE WS-TBL-TOOL-BRAND  (WS-TOOL-IX) TO TC-TOOL-BRAND
036700         MOVE WS-TBL-WEEKDAY-CHG (WS-TOOL-IX)
036800                                      TO TC-WEEKDAY-CHARGE
036900         MOVE WS-TBL-WEEKEND-CHG (WS-TOOL-IX)
037000                                      TO TC-WEEKEND-CHARGE
037100         MOVE WS-TBL-HOLIDAY-CHG (WS-TOOL-IX)
037200                                      TO TC-HOLIDAY-CHARGE
037300     ELSE
037400         SET WS-TOOL-IX UP BY 1.
037500 2200-EXIT.
037600     EXIT.
037700*
037800*    COPY THE JUST-COMPUTED AGREEMENT INTO THE HOLD TABLE FOR
037900*    REPLAY ON THE CONSOLIDATED REPORT AT END OF CART.
038000*
038100 2300-STORE-AGREEMENT-HOLD.
038200     SET AGR-IX TO WS-AGREEMENT-NUMBER.
038300     MOVE WS-AGREEMENT-NUMBER  TO WS-AGR-NUMBER      (AGR-IX).
038400     MOVE TC-TOOL-CODE         TO WS-AGR-TOOL-CODE   (AGR-IX).
038500     MOVE TC-TOOL-TYPE         TO WS-AGR-TOOL-TYPE   (AGR-IX).
038600     MOVE TC-TOOL-BRAND        TO WS-AGR-TOOL-BRAND  (AGR-IX).
038700     MOVE LINE-RENTAL-DAYS     TO WS-AGR-RENTAL-DAYS (AGR-IX).
038800     MOVE WS-CHECKOUT-DATE-CCYYMMDD
038900                               TO WS-AGR-CHECKOUT-DATE (AGR-IX).
039000     MOVE WS-DISPLAY-DUE-DATE-CCYYMMDD
039100                               TO WS-AGR-DUE-DATE      (AGR-IX).
039200     MOVE WS-DAILY-RENTAL-CHARGE
039300                               TO WS-AGR-DAILY-CHARGE  (AGR-IX).
039400     MOVE LINE-QUANTITY        TO WS-AGR-QUANTITY    (AGR-IX).
039500     MOVE WS-CHARGE-DAYS       TO WS-AGR-CHARGE-DAYS (AGR-IX).
039600     MOVE WS-PRE-DISCOUNT-CHARGE
039700                               TO WS-AGR-PRE-DISC-CHG (AGR-IX).
039800     MOVE LINE-DISCOUNT-PCT    TO WS-AGR-DISCOUNT-PCT(AGR-IX).
039900     MOVE WS-DISCOUNT-AMOUNT   TO WS-AGR-DISCOUNT-AMT(AGR-IX).
040000     MOVE WS-FINAL-CHARGE      TO WS-AGR-FINAL-CHARGE(AGR-IX).
040100     ADD 1 TO WS-AGREEMENT-COUNT.
040200*
040300*    WRITE A ONE-LINE REJECT MESSAGE TO THE REPORT FILE.  THE
040400*    TOOL CODE IS APPENDED FOR THE "NOT FOUND" MESSAGE ONLY --
040500*    THE VALIDATION MESSAGES CARRY NO VARIABLE DATA.
040600*
040700 2900-WRITE-ERROR-LINE.
040800     MOVE LINE-TOOL-CODE TO WS-LBL-VALUE.
040900     MOVE SPACES         TO WS-LBL-SUFFIX.
041000     WRITE AGREEMENT-REPORT-RECORD FROM WS-LABEL-LINE.
041100     MOVE SPACES TO WS-LABEL-LINE.
041200*
041300*    BUILD THE RENTAL AGREEMENT FOR THE CURRENT CART LINE.
041400*
041500 3000-BUILD-AGREEMENT.
041600     MOVE LINE-CHECKOUT-DATE TO WS-CHECKOUT-DATE-CCYYMMDD.
041700     PERFORM 3050-CALC-DUE-DATES.
041800     PERFORM 3100-FIND-FIRST-CHG-DAY.
041900     PERFORM 3200-COUNT-CHARGE-DAYS.
042000     PERFORM 3300-COMPUTE-CHARGES.
042100*
042200*    INTERNAL DUE DATE = CHECKOUT DATE + (RENTAL DAYS - 1), THE
042300*    LAST CHARGEABLE DAY.  THE DATE SHOWN ON THE PRINTED
042400*    AGREEMENT IS ONE DAY LATER -- THE DAY THE TOOL IS DUE BACK.
042500*
042600 3050-CALC-DUE-DATES.
042700     COMPUTE WS-ADD-DAY-COUNT = LINE-RENTAL-DAYS - 1.
042800     MOVE 'A' TO WS-REQUEST-CODE.
042900     CALL 'CWRTHOLD' USING WS-REQUEST-CODE,
043000                           WS-CHECKOUT-DATE-CCYYMMDD,
043100                           WS-ADD-DAY-COUNT,
043200                           WS-DAY-TYPE-CODE,
043300                           WS-DUE-DATE-CCYYMMDD.
043400     MOVE 1 TO WS-ADD-DAY-COUNT.
043500     CALL 'CWRTHOLD' USING WS-REQUEST-CODE,
043600                           WS-DUE-DATE-CCYYMMDD,
043700                           WS-ADD-DAY-COUNT,
043800                           WS-DAY-TYPE-CODE,
043900                           WS-DISPLAY-DUE-DATE-CCYYMMDD.
044000*
044100*    FIND THE FIRST CHARGEABLE DAY.  EVERY HOLIDAY IS SKIPPED
044200*    OUTRIGHT REGARDLESS OF THE HOLIDAY RATE -- SEE CR-0204 IN
044300*    THE MODIFICATION LOG ABOVE.  AMONG NON-HOLIDAY DAYS, A
044400*    WEEKDAY OR WEEKEND DATE WITH A ZERO RATE IS ALSO SKIPPED.
044500*    THE RATE FOUND ON THE FIRST DAY THAT STICKS BECOMES THE
044600*    FLAT DAILY RATE USED FOR THE WHOLE RENTAL.
044700*
044800 3100-FIND-FIRST-CHG-DAY.
044900     MOVE WS-CHECKOUT-DATE-CCYYMMDD TO WS-CANDIDATE-DATE-CCYYMMDD.
045000     MOVE 'N' TO WS-FOUND-DAY-SW.
045100     PERFORM 3110-TEST-CANDIDATE-DAY
045200           UNTIL WS-FOUND-CHARGEABLE-DAY.
045300 3110-TEST-CANDIDATE-DAY.
045400     MOVE 'C' TO WS-REQUEST-CODE.
045500     CALL 'CWRTHOLD' USING WS-REQUEST-CODE,
045600                           WS-CANDIDATE-DATE-CCYYMMDD,
045700                           WS-ZERO-DAYS,
045800                           WS-DAY-TYPE-CODE,
045900                           WS-RESULT-DATE-CCYYMMDD.
046000     IF WS-DAY-IS-HOLIDAY
046100         PERFORM 3120-ADVANCE-CANDIDATE-DAY
046200     ELSE
046300         CALL 'CWRTRATE' USING WS-DAY-TYPE-CODE,
046400                               TOOL-CHARGE-ENTRY,
046500                               WS-SELECTED-CHARGE,
046600                               WS-CHARGE-APPLIES-SW
046700         IF WS-CHARGE-APPLIES
046800             MOVE WS-SELECTED-CHARGE TO WS-DAILY-RENTAL-CHARGE
046900             MOVE 'Y' TO WS-FOUND-DAY-SW
047000         ELSE
047100             PERFORM 3120-ADVANCE-CANDIDATE-DAY.
047200 3120-ADVANCE-CANDIDATE-DAY.
047300     MOVE 'A' TO WS-REQUEST-CODE.
047400     MOVE 1 TO WS-ADD-DAY-COUNT.
047500     CALL 'CWRTHOLD' USING WS-REQUEST-CODE,
047600                           WS-CANDIDATE-DATE-CCYYMMDD,
047700                           WS-ADD-DAY-COUNT,
047800                           WS-DAY-TYPE-CODE,
047900                           WS-RESULT-DATE-CCYYMMDD.
048000     MOVE WS-RESULT-DATE-CCYYMMDD TO WS-CANDIDATE-DATE-CCYYMMDD.
048100*
048200*    COUNT EVERY CALENDAR DAY FROM CHECKOUT THROUGH THE INTERNAL
048300*    DUE DATE, INCLUSIVE, TO WHICH THE CHARGE RULE APPLIES.  A
048400*    HOLIDAY COUNTS HERE IF THE HOLIDAY RATE IS NONZERO -- THIS
048500*    IS THE ONE PLACE HOLIDAY RATES ARE NOT OUTRIGHT SKIPPED.
048600*
048700 3200-COUNT-CHARGE-DAYS.
048800     MOVE 0 TO WS-CHARGE-DAYS.
048900     MOVE WS-CHECKOUT-DATE-CCYYMMDD TO WS-CANDIDATE-DATE-CCYYMMDD.
049000     PERFORM 3210-TEST-CHARGE-DAY
049100         UNTIL WS-CANDIDATE-DATE-CCYYMMDD > WS-DUE-DATE-CCYYMMDD.
049200 3210-TEST-CHARGE-DAY.
049300     MOVE 'C' TO WS-REQUEST-CODE.
049400     CALL 'CWRTHOLD' USING WS-REQUEST-CODE,
049500                           WS-CANDIDATE-DATE-CCYYMMDD,
049600                           WS-ZERO-DAYS,
049700                           WS-DAY-TYPE-CODE,
049800                           WS-RESULT-DATE-CCYYMMDD.
049900     CALL 'CWRTRATE' USING WS-DAY-TYPE-CODE,
050000                           TOOL-CHARGE-ENTRY,
050100                           WS-SELECTED-CHARGE,
050200                           WS-CHARGE-APPLIES-SW.
050300     IF WS-CHARGE-APPLIES
050400         ADD 1 TO WS-CHARGE-DAYS.
050500     PERFORM 3120-ADVANCE-CANDIDATE-DAY.
050600*
050700*    ALL THREE MONEY FIELDS ARE ROUNDED HALF-UP AT 2 DECIMALS,
050800*    THEN ADDED INTO THE RUN TOTALS FOR THE SUMMARY SECTION.
050900*
051000 3300-COMPUTE-CHARGES.
051100     COMPUTE WS-PRE-DISCOUNT-CHARGE ROUNDED =
051200         WS-DAILY-RENTAL-CHARGE * WS-CHARGE-DAYS * LINE-QUANTITY.
051300     COMPUTE WS-DISCOUNT-AMOUNT ROUNDED =
051400         WS-PRE-DISCOUNT-CHARGE * LINE-DISCOUNT-PCT / 100.
051500     COMPUTE WS-FINAL-CHARGE ROUNDED =
051600         WS-PRE-DISCOUNT-CHARGE - WS-DISCOUNT-AMOUNT.
051700     ADD WS-PRE-DISCOUNT-CHARGE TO WS-TOTAL-PRE-DISCOUNT-CHG.
051800     ADD WS-DISCOUNT-AMOUNT     TO WS-TOTAL-DISCOUNT-AMOUNT.
051900     ADD WS-FINAL-CHARGE        TO WS-TOTAL-FINAL-CHARGE.
052000     IF DEBUG-TRACE-ON
052100         DISPLAY 'CWRTCHGX - LINE ' WS-AGREEMENT-NUMBER
052200                  ' FINAL '         WS-FINAL-CHARGE.
052300*
052400*    PRINT ONE DETAIL RENTAL AGREEMENT -- THE TOOL INFORMATION
052500*    BLOCK FOLLOWED BY THE CHARGES BLOCK.  THIS PARAGRAPH PRINTS
052600*    FROM THE CURRENT WORKING FIELDS, SO IT IS REUSED UNCHANGED
052700*    BY 5010-PRINT-CONSOLIDATED-ENTRY TO REPLAY A HELD LINE.
052800*
052900 4000-PRINT-DETAIL-AGREEMENT.
053000     MOVE WS-AGREEMENT-NUMBER TO WS-BNR-NUMBER.
053100     WRITE AGREEMENT-REPORT-RECORD FROM WS-BANNER-LINE.
053200     WRITE AGREEMENT-REPORT-RECORD FROM WS-TOOL-HDR-LINE.
053300     MOVE 'Tool code:'  TO WS-LBL-TEXT.
053400     MOVE TC-TOOL-CODE  TO WS-LBL-VALUE.
053500     PERFORM 4900-WRITE-LABEL-LINE.
053600     MOVE 'Tool type:'  TO WS-LBL-TEXT.
053700     MOVE TC-TOOL-TYPE  TO WS-LBL-VALUE.
053800     PERFORM 4900-WRITE-LABEL-LINE.
053900     MOVE 'Tool brand:' TO WS-LBL-TEXT.
054000     MOVE TC-TOOL-BRAND TO WS-LBL-VALUE.
054100     PERFORM 4900-WRITE-LABEL-LINE.
054200     MOVE 'Rental days:' TO WS-LBL-TEXT.
054300     MOVE LINE-RENTAL-DAYS TO WS-LBL-VALUE.
054400     PERFORM 4900-WRITE-LABEL-LINE.
054500     MOVE WS-CHECKOUT-DATE-CCYYMMDD TO WS-PRINT-DATE-CCYYMMDD.
054600     PERFORM 4950-BUILD-MMDDYY.
054700     MOVE 'Check out date:' TO WS-LBL-TEXT.
054800     MOVE WS-MMDDYY-LINE TO WS-LBL-VALUE.
054900     PERFORM 4900-WRITE-LABEL-LINE.
055000     MOVE WS-DISPLAY-DUE-DATE-CCYYMMDD TO WS-PRINT-DATE-CCYYMMDD.
055100     PERFORM 4950-BUILD-MMDDYY.
055200     MOVE 'Due date:' TO WS-LBL-TEXT.
055300     MOVE WS-MMDDYY-LINE TO WS-LBL-VALUE.
055400     PERFORM 4900-WRITE-LABEL-LINE.
055500     WRITE AGREEMENT-REPORT-RECORD FROM WS-DASH-LINE.
055600     WRITE AGREEMENT-REPORT-RECORD FROM WS-CHG-HDR-LINE.
055700     MOVE 'Daily rental charge per tool:' TO WS-MNY-TEXT.
055800     MOVE WS-DAILY-RENTAL-CHARGE TO WS-MNY-VALUE.
055900     MOVE SPACES TO WS-MNY-SUFFIX.
056000     PERFORM 4910-WRITE-MONEY-LINE.
056100     MOVE 'Quantity:' TO WS-LBL-TEXT.
056200     MOVE LINE-QUANTITY TO WS-LBL-VALUE.
056300     PERFORM 4900-WRITE-LABEL-LINE.
056400     MOVE 'Charge days:' TO WS-LBL-TEXT.
056500     MOVE WS-CHARGE-DAYS TO WS-LBL-VALUE.
056600     PERFORM 4900-WRITE-LABEL-LINE.
056700     MOVE 'Pre-discount charge:' TO WS-MNY-TEXT.
056800     MOVE WS-PRE-DISCOUNT-CHARGE TO WS-MNY-VALUE.
056900     MOVE SPACES TO WS-MNY-SUFFIX.
057000     PERFORM 4910-WRITE-MONEY-LINE.
057100     MOVE 'Discount percent:' TO WS-LBL-TEXT.
057200     MOVE LINE-DISCOUNT-PCT TO WS-LBL-VALUE.
057300     MOVE '%' TO WS-LBL-SUFFIX.
057400     PERFORM 4900-WRITE-LABEL-LINE.
057500     MOVE 'Discount amount:' TO WS-MNY-TEXT.
057600     MOVE WS-DISCOUNT-AMOUNT TO WS-MNY-VALUE.
057700     MOVE SPACES TO WS-MNY-SUFFIX.
057800     PERFORM 4910-WRITE-MONEY-LINE.
057900     MOVE '** Final charge:' TO WS-MNY-TEXT.
058000     MOVE WS-FINAL-CHARGE TO WS-MNY-VALUE.
058100     MOVE ' **' TO WS-MNY-SUFFIX.
058200     PERFORM 4910-WRITE-MONEY-LINE.
058300     WRITE AGREEMENT-REPORT-RECORD FROM WS-STAR-LINE.
058400*
058500 4900-WRITE-LABEL-LINE.
058600     MOVE SPACES TO WS-LBL-SUFFIX.
058700     WRITE AGREEMENT-REPORT-RECORD FROM WS-LABEL-LINE.
058800     MOVE SPACES TO WS-LABEL-LINE.
058900*
059000 4910-WRITE-MONEY-LINE.
059100     WRITE AGREEMENT-REPORT-RECORD FROM WS-MONEY-LINE.
059200     MOVE SPACES TO WS-MONEY-LINE.
059300*
059400*    BUILD AN MM/DD/YY DISPLAY STRING FROM WS-PRINT-DATE-
059500*    CCYYMMDD, ALREADY SPLIT BY WS-PRINT-DATE-SPLIT AND
059600*    WS-PRINT-CCYY-SPLIT ABOVE IN WORKING-STORAGE.
059700*
059800 4950-BUILD-MMDDYY.
059900     MOVE WS-PRINT-MM TO WS-MMDDYY-MM.
060000     MOVE WS-PRINT-DD TO WS-MMDDYY-DD.
060100     MOVE WS-PRINT-YY TO WS-MMDDYY-YY.
060200*
060300*    CONSOLIDATED AGREEMENT -- REPLAY EVERY HELD LINE IN ORDER,
060400*    THEN PRINT THE SUMMARY SECTION.
060500*
060600 5000-PRINT-CONSOLIDATED.
060700     PERFORM 5010-PRINT-CONSOLIDATED-ENTRY
060800           VARYING AGR-IX FROM 1 BY 1
060900           UNTIL AGR-IX > WS-AGREEMENT-COUNT.
061000     PERFORM 5100-PRINT-SUMMARY.
061100 5010-PRINT-CONSOLIDATED-ENTRY.
061200     MOVE WS-AGR-NUMBER      (AGR-IX) TO WS-AGREEMENT-NUMBER.
061300     MOVE WS-AGR-TOOL-CODE   (AGR-IX) TO TC-TOOL-CODE.
061400     MOVE WS-AGR-TOOL-TYPE   (AGR-IX) TO TC-TOOL-TYPE.
061500     MOVE WS-AGR-TOOL-BRAND  (AGR-IX) TO TC-TOOL-BRAND.
061600     MOVE WS-AGR-RENTAL-DAYS (AGR-IX) TO LINE-RENTAL-DAYS.
061700     MOVE WS-AGR-CHECKOUT-DATE (AGR-IX)
061800                               TO WS-CHECKOUT-DATE-CCYYMMDD.
061900     MOVE WS-AGR-DUE-DATE    (AGR-IX)
062000                               TO WS-DISPLAY-DUE-DATE-CCYYMMDD.
062100     MOVE WS-AGR-DAILY-CHARGE (AGR-IX) TO WS-DAILY-RENTAL-CHARGE.
062200     MOVE WS-AGR-QUANTITY     (AGR-IX) TO LINE-QUANTITY.
062300     MOVE WS-AGR-CHARGE-DAYS  (AGR-IX) TO WS-CHARGE-DAYS.
062400     MOVE WS-AGR-PRE-DISC-CHG (AGR-IX) TO WS-PRE-DISCOUNT-CHARGE.
062500     MOVE WS-AGR-DISCOUNT-PCT (AGR-IX) TO LINE-DISCOUNT-PCT.
062600     MOVE WS-AGR-DISCOUNT-AMT (AGR-IX) TO WS-DISCOUNT-AMOUNT.
062700     MOVE WS-AGR-FINAL-CHARGE (AGR-IX) TO WS-FINAL-CHARGE.
062800     IF AGR-IX > 1
062900         WRITE AGREEMENT-REPORT-RECORD FROM WS-BLANK-LINE.
063000     PERFORM 4000-PRINT-DETAIL-AGREEMENT.
063100*
063200*    SUMMARY SECTION -- THREE RUN TOTALS, EACH ALREADY ROUNDED
063300*    AT THE LINE LEVEL, SUMMED WITH NO FURTHER ROUNDING.
063400*
063500 5100-PRINT-SUMMARY.
063600     WRITE AGREEMENT-REPORT-RECORD FROM WS-BLANK-LINE.
063700     WRITE AGREEMENT-REPORT-RECORD FROM WS-SUMMARY-HDR-LINE.
063800     MOVE 'Total pre-discount charge:' TO WS-MNY-TEXT.
063900     MOVE WS-TOTAL-PRE-DISCOUNT-CHG TO WS-MNY-VALUE.
064000     MOVE SPACES TO WS-MNY-SUFFIX.
064100     PERFORM 4910-WRITE-MONEY-LINE.
064200     MOVE 'Total discount amount:' TO WS-MNY-TEXT.
064300     MOVE WS-TOTAL-DISCOUNT-AMOUNT TO WS-MNY-VALUE.
064400     MOVE SPACES TO WS-MNY-SUFFIX.
064500     PERFORM 4910-WRITE-MONEY-LINE.
064600     MOVE 'Total final charge:' TO WS-MNY-TEXT.
064700     MOVE WS-TOTAL-FINAL-CHARGE TO WS-MNY-VALUE.
064800     MOVE SPACES TO WS-MNY-SUFFIX.
064900     PERFORM 4910-WRITE-MONEY-LINE.
065000     WRITE AGREEMENT-REPORT-RECORD FROM WS-STAR-LINE.
065100*
065200*    READ ONE TOOL CHARGE MASTER RECORD.  AT END OF FILE, JUMP
065300*    STRAIGHT TO THE EXIT PARAGRAPH WITHOUT COUNTING THE READ.
065400*
065500 8000-READ-TOOL-MASTER.
065600     READ TOOL-CHARGE-FILE INTO TOOL-CHARGE-ENTRY
065700         AT END
065800             MOVE 'Y' TO EOF-MASTER-SW
065900             GO TO 8000-EXIT.
066000 8000-EXIT.
066100     EXIT.
066200*
066300*    READ ONE SHOPPING CART LINE.
066400*
066500 8100-READ-CART-LINE.
066600     READ CART-LINE-FILE INTO CART-LINE-RECORD
066700         AT END
066800             MOVE 'Y' TO EOF-CART-SW
066900             GO TO 8100-EXIT.
067000     ADD 1 TO WS-CART-RECS-READ.
067100 8100-EXIT.
067200     EXIT.
067300*
067400 9000-OPEN.
067500     OPEN INPUT  TOOL-CHARGE-FILE.
067600     OPEN INPUT  CART-LINE-FILE.
067700     OPEN OUTPUT AGREEMENT-REPORT-FILE.
067800*
067900*    ZERO THE RUN TOTALS VIA THE 3-ELEMENT REDEFINES TABLE --
068000*    SAME LOOP-AND-INDEX TRICK USED ON EVERY ACCUMULATOR GROUP.
068100*
068200 9200-INIT.
068300     SET WS-TOTAL-IX TO 1.
068400     PERFORM 9210-ZERO-ONE-TOTAL
068500           UNTIL WS-TOTAL-IX > 3.
068600 9210-ZERO-ONE-TOTAL.
068700     MOVE 0 TO WS-TOTAL-OCCURS (WS-TOTAL-IX).
068800     SET WS-TOTAL-IX UP BY 1.
068900*
069000 9900-CLOSE.
069100     CLOSE TOOL-CHARGE-FILE.
069200     CLOSE CART-LINE-FILE.
069300     CLOSE AGREEMENT-REPORT-FILE.
