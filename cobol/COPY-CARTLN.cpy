000100 01  CART-LINE-RECORD.                                           00010000
000200     05  LINE-TOOL-CODE              PIC  X(04).                 00020000
000300     05  LINE-TOOL-TYPE              PIC  X(15).                 00030000
000400     05  LINE-TOOL-BRAND             PIC  X(15).                 00040000
000500     05  LINE-RENTAL-DAYS            PIC  9(03).                 00050000
000600     05  LINE-DISCOUNT-PCT           PIC  9(03).                 00060000
000700     05  LINE-QUANTITY               PIC  9(03).                 00070000
000800     05  LINE-CHECKOUT-DATE          PIC  9(08).                 00080000
000900     05  LN-CKOUT-REDEF REDEFINES                                00090001
001000         LINE-CHECKOUT-DATE.                                     00100001
001100         07  LINE-CHECKOUT-CCYY      PIC  9(04).                 00110001
001200         07  LINE-CHECKOUT-MM        PIC  9(02).                 00120001
001300         07  LINE-CHECKOUT-DD        PIC  9(02).                 00130001
001400     05  FILLER                      PIC  X(01).                 00140001
